000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     GTRK0001.
000600 AUTHOR.         RENATO M. SALLES.
000700 INSTALLATION.   GOALTRK BATCH SYSTEMS - OSRS TRACKER TEAM.
000800 DATE-WRITTEN.   03/11/2022.
000900 DATE-COMPILED   WHEN-COMPILED.
001000 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001100*----------------------------------------------------------------*
001200*                RENATO M. SALLES  COBOL DEVELOPER               *
001300*----------------------------------------------------------------*
001400*    PROGRAM-ID..: GTRK0001.                                     *
001500*    ANALYST.....: RENATO M. SALLES                              *
001600*    PROGRAMMER..: RENATO M. SALLES                              *
001700*    DATE........: 03/11/2022                                    *
001800*----------------------------------------------------------------*
001900*    PROJECT.....: OSRS GOAL TRACKER BATCH - GOALTRK             *
002000*----------------------------------------------------------------*
002100*    GOAL........: NIGHTLY/ON-DEMAND GOAL-INTAKE AND PROGRESS-    *
002200*                  UPDATE RUN.  READS ONE TRANSACTION FILE OF     *
002300*                  GOAL-CREATE ('C') AND GOAL-PROGRESS-UPDATE     *
002400*                  ('P') REQUESTS, VALIDATES EACH, GENERATES THE  *
002500*                  GOAL-METADATA AND GOAL-PROGRESS RECORD SET FOR *
002600*                  EVERY ACCEPTED REQUEST, AND WRITES THE REJECT  *
002700*                  AND RUN-TOTALS REPORTS.                        *
002800*----------------------------------------------------------------*
002900*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
003000*                   TRANFILE        00120       GTRNREQ1         *
003100*                   GOALMETA        00240       GTMETA01         *
003200*                   GOALPROG        00200       GTPROG01         *
003300*                   REJRPT          00132       NONE             *
003400*                   TOTRPT          00132       NONE             *
003500*----------------------------------------------------------------*
003600*    TABLE DB2...:  NONE.                                        *
003700*----------------------------------------------------------------*
003800*    CHANGE LOG:                                                *
003900*    2022-11-03  RMS  GTRK-0001  INITIAL VERSION - SINGLE-FILE   *
004000*                               REQ-TYPE DRIVEN REPLACEMENT FOR  *
004100*                               THE OLD TWO-FILE KEY-MERGE JOB.  *
004200*    2022-11-09  RMS  GTRK-0004  CALLS GTVALPGM AHEAD OF THE      *
004300*                               PROGRESS-UPDATE BUSINESS-RULE     *
004400*                               VALIDATION FOR THE INBOUND-EVENT  *
004500*                               FIELD-PRESENCE PRE-CHECK.         *
004600*    2022-11-18  RMS  GTRK-0006  GOALMETA/GOALPROG FILE-STATUS    *
004700*                               TESTS NO LONGER ABEND - A BAD     *
004800*                               STATUS ON EITHER ONE NOW JUST     *
004900*                               FAILS THE WRITE-SET AND COUNTS    *
005000*                               THE RECORD REJECTED, SO A BAD     *
005100*                               OUTPUT VOLUME CANNOT ABORT A      *
005200*                               WHOLE NIGHT'S INTAKE RUN.         *
005300*    2022-11-21  RMS  GTRK-0009  SORT-KEY WIDTHS WIDENED TO MATCH *
005400*                               THE REPOSITORY'S ACTUAL KEY       *
005500*                               FORMAT (GM-SK 40, GP-SK 60).      *
005600*    2022-12-05  RMS  GTRK-0011  GP-MARKER ADDED TO THE PROGRESS  *
005700*                               RECORD - SEE GTPROG01 CHANGE LOG. *
005800*    1999-01-11  RMS  GTRK-0014  Y2K - CENTURY NOW ADDED TO THE   *
005900*                               ACCEPT-FROM-DATE YEAR BEFORE IT   *
006000*                               IS USED IN ANY GENERATED GOAL ID  *
006100*                               OR TIMESTAMP FIELD.               *
006200*    2004-06-30  RMS  GTRK-0021  UPSI-0 "ON" NOW TURNS ON A PER-  *
006300*                               RECORD AUDIT DISPLAY FOR NIGHTS   *
006400*                               WHEN OPERATIONS NEEDS TO WATCH A  *
006500*                               RUN RECORD-BY-RECORD ON CONSOLE.  *
006600*----------------------------------------------------------------*
006700*                                                                *
006800*================================================================*
006900*           E N V I R O N M E N T      D I V I S I O N           *
007000*================================================================*
007100 ENVIRONMENT DIVISION.
007200 CONFIGURATION SECTION.
007300 SPECIAL-NAMES.
007400      C01      IS TOP-OF-FORM
007500      UPSI-0   ON  STATUS IS WRK-DETAIL-SW-ON             GTRK-0021
007600               OFF STATUS IS WRK-DETAIL-SW-OFF             GTRK-0021
007700      CLASS GTR-ALPHA-CLASS  IS 'A' THRU 'Z', 'a' THRU 'z'.
007800
007900 INPUT-OUTPUT SECTION.
008000 FILE-CONTROL.
008100
008200     SELECT TRANFILE      ASSIGN TO UTS-S-TRANFILE
008300      ORGANIZATION IS     SEQUENTIAL
008400      ACCESS MODE  IS     SEQUENTIAL
008500      FILE STATUS  IS     WRK-FS-TRANFILE.
008600
008700     SELECT GOALMETA      ASSIGN TO UTS-S-GOALMETA
008800      ORGANIZATION IS     SEQUENTIAL
008900      ACCESS MODE  IS     SEQUENTIAL
009000      FILE STATUS  IS     WRK-FS-GOALMETA.
009100
009200     SELECT GOALPROG      ASSIGN TO UTS-S-GOALPROG
009300      ORGANIZATION IS     SEQUENTIAL
009400      ACCESS MODE  IS     SEQUENTIAL
009500      FILE STATUS  IS     WRK-FS-GOALPROG.
009600
009700     SELECT REJRPT        ASSIGN TO UTS-S-REJRPT
009800      ORGANIZATION IS     SEQUENTIAL
009900      ACCESS MODE  IS     SEQUENTIAL
010000      FILE STATUS  IS     WRK-FS-REJRPT.
010100
010200     SELECT TOTRPT        ASSIGN TO UTS-S-TOTRPT
010300      ORGANIZATION IS     SEQUENTIAL
010400      ACCESS MODE  IS     SEQUENTIAL
010500      FILE STATUS  IS     WRK-FS-TOTRPT.
010600
010700*================================================================*
010800*                  D A T A      D I V I S I O N                  *
010900*================================================================*
011000 DATA DIVISION.
011100 FILE SECTION.
011200*
011300 FD TRANFILE
011400     RECORDING MODE IS F
011500     LABEL RECORD   IS STANDARD
011600     BLOCK CONTAINS 00 RECORDS.
011700 01 FD-REG-TRANFILE   PIC X(120).
011800
011900 FD GOALMETA
012000     RECORDING MODE IS F
012100     LABEL RECORD   IS STANDARD
012200     BLOCK CONTAINS 00 RECORDS.
012300 01 FD-REG-GOALMETA   PIC X(240).
012400
012500 FD GOALPROG
012600     RECORDING MODE IS F
012700     LABEL RECORD   IS STANDARD
012800     BLOCK CONTAINS 00 RECORDS.
012900 01 FD-REG-GOALPROG   PIC X(200).
013000
013100 FD REJRPT
013200     RECORDING MODE IS F
013300     LABEL RECORD   IS STANDARD
013400     BLOCK CONTAINS 00 RECORDS.
013500 01 FD-REG-REJRPT     PIC X(132).
013600
013700 FD TOTRPT
013800     RECORDING MODE IS F
013900     LABEL RECORD   IS STANDARD
014000     BLOCK CONTAINS 00 RECORDS.
014100 01 FD-REG-TOTRPT     PIC X(132).
014200
014300*----------------------------------------------------------------*
014400*                  WORKING-STORAGE SECTION                        *
014500*----------------------------------------------------------------*
014600 WORKING-STORAGE SECTION.
014700
014800 77 WRK-TRANFILE-REGS-COUNTER           PIC 9(07) COMP VALUE ZERO.
014900 77 WRK-GOALMETA-REGS-COUNTER           PIC 9(07) COMP VALUE ZERO.
015000 77 WRK-GOALPROG-REGS-COUNTER           PIC 9(07) COMP VALUE ZERO.
015100 77 WRK-REJRPT-REGS-COUNTER             PIC 9(07) COMP VALUE ZERO.
015200
015300 77 WRK-TRANFILE-EOF                    PIC X(03) VALUE SPACES.
015400
015500 77 WRK-SEQ-COUNTER                     PIC 9(04) COMP VALUE ZERO.
015600
015700*CONTROL TOTALS - REPORT-TOTALS (SPEC'D AS WORKING-STORAGE ONLY):
015800 01 WRK-REPORT-TOTALS.
015900    03 WRK-TOT-GOALS-CREATED            PIC 9(07) COMP VALUE ZERO.
016000    03 WRK-TOT-PROGRESS-UPDATES         PIC 9(07) COMP VALUE ZERO.
016100    03 WRK-TOT-REJECTED                 PIC 9(07) COMP VALUE ZERO.
016200    03 WRK-TOT-PROGRESS-VALUE           PIC 9(11) COMP VALUE ZERO.
016250    03 FILLER                           PIC X(01) VALUE SPACE.
016300
016400*DATA FOR ERROR LOG:
016500 01 WRK-ERROR-LOG.
016600    03 WRK-PROGRAM                      PIC X(08) VALUE
016700                                                 'GTRK0001'  .
016800    03 WRK-ERROR-MSG                    PIC X(30) VALUE SPACES.
016900    03 WRK-ERROR-CODE                   PIC X(30) VALUE SPACES.
017000    03 WRK-ERROR-DATE                   PIC X(10) VALUE SPACES.
017100    03 WRK-ERROR-TIME                   PIC X(08) VALUE SPACES.
017150    03 FILLER                           PIC X(02) VALUE SPACES.
017200
017300*ABENDING PROGRAM AND FIELD-PRESENCE PRE-CHECK SUBPROGRAM:
017400 77 WRK-ABEND-PGM                       PIC X(08) VALUE
017500                                                 'ABENDPGM'  .
017600 77 WRK-VAL-PGM                         PIC X(08) VALUE
017700                                                 'GTVALPGM'  .
017800
017900 01 WRK-VAL-RESULT.
018000    03 WRK-VAL-RESULT-SW                PIC X(01).
018100       88  WRK-VAL-FIELDS-PRESENT             VALUE 'Y'.
018200       88  WRK-VAL-FIELDS-MISSING             VALUE 'N'.
018300    03 WRK-VAL-MISSING-FIELDS           PIC X(55).
018350    03 FILLER                           PIC X(01) VALUE SPACE.
018400
018500*VALID / REJECT-REASON SWITCH FOR THE CURRENT TRANSACTION:
018600 77 WRK-VALID-SW                        PIC X(01) VALUE 'Y'.
018700    88  WRK-REQUEST-VALID                     VALUE 'Y'.
018800    88  WRK-REQUEST-INVALID                   VALUE 'N'.
018900 01 WRK-REJECT-REASON                   PIC X(40) VALUE SPACES.
019000
019100*WRITE-SET ALL-OR-NOTHING SWITCH (GOALMETA/GOALPROG SET):
019200 77 WRK-SET-WRITE-OK                    PIC X(01) VALUE 'Y'.
019300    88  WRK-SET-WRITE-SUCCESS                VALUE 'Y'.
019400    88  WRK-SET-WRITE-FAILED                 VALUE 'N'.
019500
019600 01 WRK-FILE-STATUS.
019700    03 WRK-FS-TRANFILE                  PIC 9(02) VALUE ZEROS .
019800    03 WRK-FS-GOALMETA                  PIC 9(02) VALUE ZEROS .
019900    03 WRK-FS-GOALPROG                  PIC 9(02) VALUE ZEROS .
020000    03 WRK-FS-REJRPT                    PIC 9(02) VALUE ZEROS .
020100    03 WRK-FS-TOTRPT                    PIC 9(02) VALUE ZEROS .
020150    03 FILLER                           PIC X(01) VALUE SPACE.
020200
020300*TRANSACTION RECORD (REDEFINES #1 - INSIDE THE COPYBOOK ITSELF,
020400*GTR-PROGRESS-VIEW REDEFINES GTR-CREATE-VIEW FOR REQ-TYPE 'P'):
020500 01 WRK-TRANFILE-REC.
020600    COPY 'GTRNREQ1'.
020700
020800*GOAL-METADATA OUTPUT WORK AREA:
020900 01 WRK-GOALMETA-REC.
021000    COPY 'GTMETA01'.
021100
021200*GOAL-PROGRESS OUTPUT WORK AREAS - ONE PER MARKER ROLE, ALL THREE
021300*BUILT FROM THE SAME COPYBOOK LAYOUT:
021400 01 WRK-GOALPROG-DATED-REC.
021500    COPY 'GTPROG01'.
021600
021700 01 WRK-GOALPROG-LATEST-REC.
021800    COPY 'GTPROG01'.
021900
022000 01 WRK-GOALPROG-EARLIEST-REC.
022100    COPY 'GTPROG01'.
022200
022300*ACTIVE GOAL ID IN USE FOR THE CURRENT TRANSACTION (GENERATED ON
022400*A CREATE, CARRIED STRAIGHT THROUGH FROM THE REQUEST ON A
022500*PROGRESS UPDATE):
022600 01 WRK-ACTIVE-GOAL-ID                  PIC X(36) VALUE SPACES.
022700
022800*PARTITION-KEY WORK AREA (GM-PK / GP-PK - BUILT ONCE PER
022900*TRANSACTION, SHARED BY EVERY RECORD IN THE WRITE-SET):
023000 01 WRK-PARTITION-KEY-BLD.
023100    05 WRK-PK-LIT                       PIC X(05) VALUE 'USER#'.
023200    05 WRK-PK-USER-ID                   PIC X(20).
023300    05 FILLER                           PIC X(02) VALUE SPACES.
023400
023500*METADATA SORT-KEY WORK AREA (GM-SK):
023600 01 WRK-META-SK-BLD.
023700    05 WRK-MSK-LIT                      PIC X(03) VALUE 'GL#'.
023800    05 WRK-MSK-GOAL-ID                  PIC X(36).
023900    05 FILLER                           PIC X(01) VALUE SPACE.
024000
024100*PROGRESS SORT-KEY WORK AREAS (GP-SK) - ONE BUILDER PER MARKER:
024200 01 WRK-PROG-SK-DATED-BLD.
024300    05 WRK-PSKD-LIT1                    PIC X(03) VALUE 'PR#'.
024400    05 WRK-PSKD-GOAL-ID                 PIC X(36).
024500    05 WRK-PSKD-LIT2                    PIC X(03) VALUE '#D#'.
024600    05 WRK-PSKD-TS                      PIC 9(14).
024700    05 FILLER                           PIC X(04) VALUE SPACES.
024800
024900 01 WRK-PROG-SK-LATEST-BLD.
025000    05 WRK-PSKL-LIT1                    PIC X(03) VALUE 'PR#'.
025100    05 WRK-PSKL-GOAL-ID                 PIC X(36).
025200    05 WRK-PSKL-LIT2                    PIC X(02) VALUE '#L'.
025300    05 FILLER                           PIC X(19) VALUE SPACES.
025400
025500 01 WRK-PROG-SK-EARLIEST-BLD.
025600    05 WRK-PSKE-LIT1                    PIC X(03) VALUE 'PR#'.
025700    05 WRK-PSKE-GOAL-ID                 PIC X(36).
025800    05 WRK-PSKE-LIT2                    PIC X(02) VALUE '#E'.
025900    05 FILLER                           PIC X(19) VALUE SPACES.
026000
026100*GOAL-ID BUILDER (REDEFINES #2) - THIS SHOP HAS NO UUID LIBRARY
026200*ON THIS PLATFORM, SO A NEW GOAL ID IS A DETERMINISTIC 36-CHAR,
026300*DASH-GROUPED (8-4-4-4-12) TEXT VALUE BUILT FROM THE TIMESTAMP,
026400*A SHOP-TAG LITERAL, THE SEQUENCE COUNTER, AND THE FIRST LETTERS
026500*OF THE CHARACTER NAME:
026600 01 WRK-GOAL-ID-BLD.
026700    05 WRK-GID-PART1                    PIC X(08).
026800    05 WRK-GID-DASH1                    PIC X(01) VALUE '-'.
026900    05 WRK-GID-PART2                    PIC X(04).
027000    05 WRK-GID-DASH2                    PIC X(01) VALUE '-'.
027100    05 WRK-GID-PART3                    PIC X(04).
027200    05 WRK-GID-DASH3                    PIC X(01) VALUE '-'.
027300    05 WRK-GID-PART4                    PIC X(04).
027400    05 WRK-GID-DASH4                    PIC X(01) VALUE '-'.
027500    05 WRK-GID-PART5                    PIC X(12).
027600 01 WRK-GOAL-ID-TEXT REDEFINES WRK-GOAL-ID-BLD
027700                                        PIC X(36).
027800
027900 01 WRK-GID-NAME-PREFIX                 PIC X(08) VALUE SPACES.
028000
028100*4-DIGIT ZERO-PADDED DISPLAY VIEW OF THE COMP SEQUENCE COUNTER,
028200*NEEDED TO STRING THE COUNTER INTO THE GOAL-ID TEXT PARTS (REDE-
028300*FINES #3):
028400 01 WRK-SEQ-DISPLAY                     PIC 9(04) VALUE ZERO.
028500 01 WRK-SEQ-DISPLAY-X REDEFINES WRK-SEQ-DISPLAY
028600                                        PIC X(04).
028700
028800*WORKING DATA FOR THE SYSTEM DATE AND TIME:
028900 01 WRK-SYSTEM-DATE.
029000    03 YY                               PIC 9(02) VALUE ZEROS .
029100    03 MM                               PIC 9(02) VALUE ZEROS .
029200    03 DD                               PIC 9(02) VALUE ZEROS .
029300*
029400 01 WRK-DATE-FORMATTED.
029500    03 DD-FORMATTED                     PIC 9(02) VALUE ZEROS .
029600    03 FILLER                           PIC X(01) VALUE '-'   .
029700    03 MM-FORMATTED                     PIC 9(02) VALUE ZEROS .
029800    03 FILLER                           PIC X(01) VALUE '-'   .
029900    03 YYYY-FORMATTED                   PIC 9(04) VALUE ZEROS .
030000*
030100 01 WRK-SYSTEM-TIME.
030200    03 HOUR                             PIC 9(02) VALUE ZEROS .
030300    03 MINUTE                           PIC 9(02) VALUE ZEROS .
030400    03 SECOND                           PIC 9(02) VALUE ZEROS .
030500    03 HUNDREDTH                        PIC 9(02) VALUE ZEROS .
030600*
030700 01 WRK-TIME-FORMATTED.
030800    03 HOUR-FORMATTED                   PIC 9(02) VALUE ZEROS .
030900    03 FILLER                           PIC X(01) VALUE ':'.
031000    03 MINUTE-FORMATTED                 PIC 9(02) VALUE ZEROS .
031100    03 FILLER                           PIC X(01) VALUE ':'.
031200    03 SECOND-FORMATTED                 PIC 9(02) VALUE ZEROS .
031300
031400 01 WRK-WHEN-COMPILED.
031500    03 MM-COMPILED                      PIC X(02) VALUE SPACES.
031600    03 FILLER                           PIC X(01) VALUE '/'.
031700    03 DD-COMPILED                      PIC X(02) VALUE SPACES.
031800    03 FILLER                           PIC X(01) VALUE '/'.
031900    03 YY-COMPILED                      PIC X(02) VALUE SPACES.
032000    03 HOUR-COMPILED                    PIC X(02) VALUE SPACES.
032100    03 FILLER                           PIC X(01) VALUE '-'.
032200    03 MINUTE-COMPILED                  PIC X(02) VALUE SPACES.
032300    03 FILLER                           PIC X(01) VALUE '-'.
032400    03 SECOND-COMPILED                  PIC X(02) VALUE SPACES.
032500
032600*RUN TIMESTAMP (CCYYMMDDHHMMSS) - BUILT AS A GROUP OF SEPARATE
032700*COMPONENTS AND RE-VIEWED AS ONE FLAT 14-DIGIT NUMBER (REDEFINES
032800*#4), SINCE THE GOAL-METADATA/GOAL-PROGRESS CREATED-AT FIELDS
032900*ARE A SINGLE 9(14) ITEM:
033000 01 WRK-TIMESTAMP-BLD.
033100    05 WRK-TS-CCYY                      PIC 9(04).
033200    05 WRK-TS-MM                        PIC 9(02).
033300    05 WRK-TS-DD                        PIC 9(02).
033400    05 WRK-TS-HH                        PIC 9(02).
033500    05 WRK-TS-MI                        PIC 9(02).
033600    05 WRK-TS-SS                        PIC 9(02).
033700 01 WRK-TIMESTAMP-NUM REDEFINES WRK-TIMESTAMP-BLD
033800                                        PIC 9(14).
033900
034000*REJECT-REPORT LINE WORK AREA:
034100 01 WRK-REJECT-LINE-BLD.
034200    05 FILLER                           PIC X(10) VALUE
034300                                                 'REJECTED  '.
034400    05 FILLER                           PIC X(05) VALUE 'TYPE='.
034500    05 WRK-RPT-TYPE                     PIC X(01).
034600    05 FILLER                           PIC X(02) VALUE SPACES.
034700    05 FILLER                           PIC X(05) VALUE 'USER='.
034800    05 WRK-RPT-USER-ID                  PIC X(20).
034900    05 FILLER                           PIC X(02) VALUE SPACES.
035000    05 FILLER                           PIC X(05) VALUE 'CHAR='.
035100    05 WRK-RPT-CHAR-NAME                PIC X(20).
035200    05 FILLER                           PIC X(02) VALUE SPACES.
035300    05 FILLER                           PIC X(07) VALUE 'REASON='.
035400    05 WRK-RPT-REASON                   PIC X(40).
035500    05 FILLER                           PIC X(13) VALUE SPACES.
035600
035700*TOTALS-REPORT LINE AND EDITED-NUMERIC WORK AREAS:
035800 01 WRK-TOTRPT-LINE                     PIC X(132) VALUE SPACES.
035900 01 WRK-TOT-CREATED-ED                  PIC Z(10)9.
036000 01 WRK-TOT-UPDATES-ED                  PIC Z(10)9.
036100 01 WRK-TOT-REJECTED-ED                 PIC Z(10)9.
036200 01 WRK-TOT-PROG-VALUE-ED               PIC Z(10)9.
036300
036400*================================================================*
036500 PROCEDURE                       DIVISION.
036600*================================================================*
036700*----------------------------------------------------------------*
036800 0000-MAIN-PROCESS               SECTION.
036900*----------------------------------------------------------------*
037000     MOVE WHEN-COMPILED          TO WRK-WHEN-COMPILED.
037050
037100     PERFORM 1000-INITIALIZE.
037150
037200     PERFORM 2000-PROCESS-TRANSACTION
037300             UNTIL WRK-TRANFILE-EOF EQUAL 'END'.
037350
037400     PERFORM 3000-FINALIZE.
037500*----------------------------------------------------------------*
037600 0000-99-EXIT.                   EXIT.
037700*----------------------------------------------------------------*
037800*----------------------------------------------------------------*
037900 1000-INITIALIZE                 SECTION.
038000*----------------------------------------------------------------*
038100     PERFORM 9000-GET-DATE-TIME.
038150
038200     INITIALIZE WRK-TRANFILE-REC
038300                WRK-GOALMETA-REC
038400                WRK-GOALPROG-DATED-REC
038500                WRK-GOALPROG-LATEST-REC
038600                WRK-GOALPROG-EARLIEST-REC.
038650
038700     OPEN INPUT  TRANFILE
038800          OUTPUT GOALMETA
038900                 GOALPROG
039000                 REJRPT
039100                 TOTRPT.
039150
039200     MOVE 'OPEN FILE TRANFILE'  TO WRK-ERROR-MSG.
039300     PERFORM 8100-TEST-FS-TRANFILE.
039350
039400     MOVE 'OPEN FILE GOALMETA'  TO WRK-ERROR-MSG.
039500     IF WRK-FS-GOALMETA          NOT EQUAL ZEROS
039600        MOVE WRK-FS-GOALMETA     TO WRK-ERROR-CODE
039700        PERFORM 9999-CALL-ABEND-PGM
039800     END-IF.
039850
039900     MOVE 'OPEN FILE GOALPROG'  TO WRK-ERROR-MSG.
040000     IF WRK-FS-GOALPROG          NOT EQUAL ZEROS
040100        MOVE WRK-FS-GOALPROG     TO WRK-ERROR-CODE
040200        PERFORM 9999-CALL-ABEND-PGM
040300     END-IF.
040350
040400     MOVE 'OPEN FILE REJRPT'    TO WRK-ERROR-MSG.
040500     PERFORM 8400-TEST-FS-REJRPT.
040550
040600     MOVE 'OPEN FILE TOTRPT'    TO WRK-ERROR-MSG.
040700     PERFORM 8500-TEST-FS-TOTRPT.
040750
040800     PERFORM 9100-READ-TRANSACTION.
040900*----------------------------------------------------------------*
041000 1000-99-EXIT.                   EXIT.
041100*----------------------------------------------------------------*
041200*----------------------------------------------------------------*
041300 2000-PROCESS-TRANSACTION        SECTION.
041400*----------------------------------------------------------------*
041500     MOVE 'Y'                    TO WRK-VALID-SW.
041600     MOVE SPACES                 TO WRK-REJECT-REASON.
041650
041700     IF GTR-TYPE-CREATE           OF WRK-TRANFILE-REC
041800        PERFORM 2100-PROCESS-GOAL-CREATE
041900     ELSE
042000        PERFORM 2200-PROCESS-GOAL-PROGRESS
042100     END-IF.
042150
042200     PERFORM 9100-READ-TRANSACTION.
042300*----------------------------------------------------------------*
042400 2000-99-EXIT.                   EXIT.
042500*----------------------------------------------------------------*
042600*----------------------------------------------------------------*
042700 2100-PROCESS-GOAL-CREATE        SECTION.
042800*----------------------------------------------------------------*
042900     PERFORM 4100-VALIDATE-GOAL-CREATE.
042950
043000     IF WRK-REQUEST-VALID
043100        PERFORM 5100-BUILD-GOAL-CREATE-SET
043200        PERFORM 6100-WRITE-GOAL-CREATE-SET
043250
043300        IF WRK-SET-WRITE-SUCCESS
043400           ADD 1                 TO WRK-TOT-GOALS-CREATED
043500           ADD GTR-CURRENT-PROGRESS
043600                OF WRK-TRANFILE-REC
043700                                 TO WRK-TOT-PROGRESS-VALUE
043800           IF WRK-DETAIL-SW-ON
043900              DISPLAY 'GOAL CREATED...: ' WRK-ACTIVE-GOAL-ID
044000           END-IF
044100        ELSE
044200           MOVE 'GOAL-CREATE WRITE-SET FAILED'
044300                                 TO WRK-REJECT-REASON
044400           PERFORM 2800-WRITE-REJECT-LINE
044500        END-IF
044600     ELSE
044700        PERFORM 2800-WRITE-REJECT-LINE
044800     END-IF.
044900*----------------------------------------------------------------*
045000 2100-99-EXIT.                   EXIT.
045100*----------------------------------------------------------------*
045200*----------------------------------------------------------------*
045300 2200-PROCESS-GOAL-PROGRESS      SECTION.
045400*----------------------------------------------------------------*
045500     CALL WRK-VAL-PGM             USING
045600          GTR-USER-ID             OF WRK-TRANFILE-REC
045700          GTR-CHARACTER-NAME      OF WRK-TRANFILE-REC
045800          GTR-GOAL-ID             OF WRK-TRANFILE-REC
045900          GTR-PROGRESS-VALUE      OF WRK-TRANFILE-REC
046000          WRK-VAL-RESULT.
046050
046100     IF WRK-VAL-FIELDS-MISSING
046200        MOVE 'N'                 TO WRK-VALID-SW
046300        STRING 'MISSING FIELD(S): ' WRK-VAL-MISSING-FIELDS
046400                                 DELIMITED BY SIZE
046500                                 INTO WRK-REJECT-REASON
046600     END-IF.
046650
046700     IF WRK-REQUEST-VALID
046800        PERFORM 4200-VALIDATE-GOAL-PROGRESS
046900     END-IF.
046950
047000     IF WRK-REQUEST-VALID
047100        MOVE GTR-GOAL-ID         OF WRK-TRANFILE-REC
047200                                 TO WRK-ACTIVE-GOAL-ID
047300        PERFORM 5200-BUILD-GOAL-PROGRESS-SET
047400        PERFORM 6200-WRITE-GOAL-PROGRESS-SET
047450
047500        IF WRK-SET-WRITE-SUCCESS
047600           ADD 1                 TO WRK-TOT-PROGRESS-UPDATES
047700           ADD GTR-PROGRESS-VALUE
047800                OF WRK-TRANFILE-REC
047900                                 TO WRK-TOT-PROGRESS-VALUE
048000           IF WRK-DETAIL-SW-ON
048100              DISPLAY 'PROGRESS UPDATED: ' WRK-ACTIVE-GOAL-ID
048200           END-IF
048300        ELSE
048400           MOVE 'GOAL-PROGRESS WRITE-SET FAILED'
048500                                 TO WRK-REJECT-REASON
048600           PERFORM 2800-WRITE-REJECT-LINE
048700        END-IF
048800     ELSE
048900        PERFORM 2800-WRITE-REJECT-LINE
049000     END-IF.
049100*----------------------------------------------------------------*
049200 2200-99-EXIT.                   EXIT.
049300*----------------------------------------------------------------*
049400*----------------------------------------------------------------*
049500 2800-WRITE-REJECT-LINE          SECTION.
049600*----------------------------------------------------------------*
049700     MOVE SPACES                 TO WRK-REJECT-LINE-BLD.
049800     MOVE GTR-TYPE               OF WRK-TRANFILE-REC
049900                                 TO WRK-RPT-TYPE.
050000     MOVE GTR-USER-ID            OF WRK-TRANFILE-REC
050100                                 TO WRK-RPT-USER-ID.
050200     MOVE GTR-CHARACTER-NAME     OF WRK-TRANFILE-REC
050300                                 TO WRK-RPT-CHAR-NAME.
050400     MOVE WRK-REJECT-REASON      TO WRK-RPT-REASON.
050450
050500     MOVE 'WRITING REJECT-REPORT LINE'
050600                                 TO WRK-ERROR-MSG.
050650
050700     MOVE WRK-REJECT-LINE-BLD    TO FD-REG-REJRPT.
050750
050800     WRITE FD-REG-REJRPT.
050850
050900     PERFORM 8400-TEST-FS-REJRPT.
050950
051000     ADD 1                       TO WRK-TOT-REJECTED.
051100     ADD 1                       TO WRK-REJRPT-REGS-COUNTER.
051200*----------------------------------------------------------------*
051300 2800-99-EXIT.                   EXIT.
051400*----------------------------------------------------------------*
051500*----------------------------------------------------------------*
051600 3000-FINALIZE                   SECTION.
051700*----------------------------------------------------------------*
051800     PERFORM 3100-WRITE-TOTALS-REPORT.
051850
051900     CLOSE TRANFILE
052000           GOALMETA
052100           GOALPROG
052200           REJRPT
052300           TOTRPT.
052350
052400     DISPLAY '***************************'.
052500     DISPLAY '*  SUCCESSFUL  EXECUTION  *'.
052600     DISPLAY '***************************'.
052700     DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.
052800     DISPLAY '*COMPILED........:'
052900     DD-COMPILED '/' MM-COMPILED '/' YY-COMPILED '*'.
053000     DISPLAY '*.................'
053100     HOUR-COMPILED '.' MINUTE-COMPILED '.'SECOND-COMPILED '*'.
053200     DISPLAY '*-------------------------*'.
053300     DISPLAY '*RECORDS TRANFILE....:' WRK-TRANFILE-REGS-COUNTER
053400     '*'.
053500     DISPLAY '*RECORDS GOALMETA....:' WRK-GOALMETA-REGS-COUNTER
053600     '*'.
053700     DISPLAY '*RECORDS GOALPROG....:' WRK-GOALPROG-REGS-COUNTER
053800     '*'.
053900     DISPLAY '*RECORDS REJRPT......:' WRK-REJRPT-REGS-COUNTER
054000     '*'.
054100     DISPLAY '*-------------------------*'.
054200     DISPLAY '*GOALS CREATED.......:' WRK-TOT-GOALS-CREATED '*'.
054300     DISPLAY '*PROGRESS UPDATES....:' WRK-TOT-PROGRESS-UPDATES
054400     '*'.
054500     DISPLAY '*TOTAL REJECTED......:' WRK-TOT-REJECTED '*'.
054600     DISPLAY '*-------------------------*'.
054700     DISPLAY '*EXECUTED......:' WRK-DATE-FORMATTED '*'.
054800     DISPLAY '*.................' WRK-TIME-FORMATTED '*'.
054900     DISPLAY '***************************'.
054950
055000     STOP RUN.
055100*----------------------------------------------------------------*
055200 3000-99-EXIT.                   EXIT.
055300*----------------------------------------------------------------*
055400*----------------------------------------------------------------*
055500 3100-WRITE-TOTALS-REPORT        SECTION.
055600*----------------------------------------------------------------*
055700     MOVE WRK-TOT-GOALS-CREATED     TO WRK-TOT-CREATED-ED.
055800     MOVE WRK-TOT-PROGRESS-UPDATES  TO WRK-TOT-UPDATES-ED.
055900     MOVE WRK-TOT-REJECTED          TO WRK-TOT-REJECTED-ED.
056000     MOVE WRK-TOT-PROGRESS-VALUE    TO WRK-TOT-PROG-VALUE-ED.
056050
056100     MOVE 'WRITING TOTALS-REPORT'   TO WRK-ERROR-MSG.
056150
056200     MOVE SPACES                    TO WRK-TOTRPT-LINE.
056300     STRING 'GOAL TRACKER BATCH - RUN TOTALS'
056400                                    DELIMITED BY SIZE
056500                                    INTO WRK-TOTRPT-LINE.
056600     MOVE WRK-TOTRPT-LINE           TO FD-REG-TOTRPT.
056700     WRITE FD-REG-TOTRPT            AFTER ADVANCING TOP-OF-FORM.
056800     PERFORM 8500-TEST-FS-TOTRPT.
056850
056900     MOVE SPACES                    TO WRK-TOTRPT-LINE.
057000     STRING '  GOALS CREATED .......... ' WRK-TOT-CREATED-ED
057100                                    DELIMITED BY SIZE
057200                                    INTO WRK-TOTRPT-LINE.
057300     MOVE WRK-TOTRPT-LINE           TO FD-REG-TOTRPT.
057400     WRITE FD-REG-TOTRPT            AFTER ADVANCING 2 LINES.
057500     PERFORM 8500-TEST-FS-TOTRPT.
057550
057600     MOVE SPACES                    TO WRK-TOTRPT-LINE.
057700     STRING '  PROGRESS UPDATES ....... ' WRK-TOT-UPDATES-ED
057800                                    DELIMITED BY SIZE
057900                                    INTO WRK-TOTRPT-LINE.
058000     MOVE WRK-TOTRPT-LINE           TO FD-REG-TOTRPT.
058100     WRITE FD-REG-TOTRPT            AFTER ADVANCING 1 LINE.
058200     PERFORM 8500-TEST-FS-TOTRPT.
058250
058300     MOVE SPACES                    TO WRK-TOTRPT-LINE.
058400     STRING '  REQUESTS REJECTED ...... ' WRK-TOT-REJECTED-ED
058500                                    DELIMITED BY SIZE
058600                                    INTO WRK-TOTRPT-LINE.
058700     MOVE WRK-TOTRPT-LINE           TO FD-REG-TOTRPT.
058800     WRITE FD-REG-TOTRPT            AFTER ADVANCING 1 LINE.
058900     PERFORM 8500-TEST-FS-TOTRPT.
058950
059000     MOVE SPACES                    TO WRK-TOTRPT-LINE.
059100     STRING '  TOTAL PROGRESS VALUE ... ' WRK-TOT-PROG-VALUE-ED
059200                                    DELIMITED BY SIZE
059300                                    INTO WRK-TOTRPT-LINE.
059400     MOVE WRK-TOTRPT-LINE           TO FD-REG-TOTRPT.
059500     WRITE FD-REG-TOTRPT            AFTER ADVANCING 1 LINE.
059600     PERFORM 8500-TEST-FS-TOTRPT.
059700*----------------------------------------------------------------*
059800 3100-99-EXIT.                   EXIT.
059900*----------------------------------------------------------------*
060000*----------------------------------------------------------------*
060100 4100-VALIDATE-GOAL-CREATE       SECTION.
060200*----------------------------------------------------------------*
060300     IF WRK-REQUEST-VALID
060400        IF GTR-USER-ID            OF WRK-TRANFILE-REC
060500                                 EQUAL SPACES
060600           MOVE 'N'              TO WRK-VALID-SW
060700           MOVE 'USER-ID MISSING' TO WRK-REJECT-REASON
060800        END-IF
060900     END-IF.
060950
061000     IF WRK-REQUEST-VALID
061100        IF GTR-CHARACTER-NAME    OF WRK-TRANFILE-REC
061200                                 EQUAL SPACES
061300           MOVE 'N'              TO WRK-VALID-SW
061400           MOVE 'CHARACTER-NAME MISSING' TO WRK-REJECT-REASON
061500        END-IF
061600     END-IF.
061650
061700     IF WRK-REQUEST-VALID
061800        IF GTR-TARGET-ATTRIBUTE  OF WRK-TRANFILE-REC
061900                                 EQUAL SPACES
062000           MOVE 'N'              TO WRK-VALID-SW
062100           MOVE 'TARGET-ATTRIBUTE MISSING' TO WRK-REJECT-REASON
062200        END-IF
062300     END-IF.
062350
062400     IF WRK-REQUEST-VALID
062500        IF GTR-TARGET-TYPE       OF WRK-TRANFILE-REC
062600                                 EQUAL SPACES
062700           MOVE 'N'              TO WRK-VALID-SW
062800           MOVE 'TARGET-TYPE MISSING' TO WRK-REJECT-REASON
062900        END-IF
063000     END-IF.
063050
063100     IF WRK-REQUEST-VALID
063200        IF GTR-TARGET-VALUE      OF WRK-TRANFILE-REC
063300                                 NOT GREATER ZERO
063400           MOVE 'N'              TO WRK-VALID-SW
063500           MOVE 'TARGET-VALUE NOT POSITIVE' TO WRK-REJECT-REASON
063600        END-IF
063700     END-IF.
063750
063800     IF WRK-REQUEST-VALID
063900        IF GTR-CURRENT-PROGRESS  OF WRK-TRANFILE-REC
064000                                 LESS ZERO
064100           MOVE 'N'              TO WRK-VALID-SW
064200           MOVE 'CURRENT-PROGRESS NEGATIVE' TO WRK-REJECT-REASON
064300        END-IF
064400     END-IF.
064450
064500     IF WRK-REQUEST-VALID
064600        IF GTR-TARGET-DATE       OF WRK-TRANFILE-REC
064700                                 EQUAL ZERO
064800           MOVE 'N'              TO WRK-VALID-SW
064900           MOVE 'TARGET-DATE MISSING' TO WRK-REJECT-REASON
065000        END-IF
065100     END-IF.
065200*----------------------------------------------------------------*
065300 4100-99-EXIT.                   EXIT.
065400*----------------------------------------------------------------*
065500*----------------------------------------------------------------*
065600 4200-VALIDATE-GOAL-PROGRESS     SECTION.
065700*----------------------------------------------------------------*
065800     IF WRK-REQUEST-VALID
065900        IF GTR-USER-ID            OF WRK-TRANFILE-REC
066000                                 EQUAL SPACES
066100           MOVE 'N'              TO WRK-VALID-SW
066200           MOVE 'USER-ID MISSING' TO WRK-REJECT-REASON
066300        END-IF
066400     END-IF.
066450
066500     IF WRK-REQUEST-VALID
066600        IF GTR-CHARACTER-NAME    OF WRK-TRANFILE-REC
066700                                 EQUAL SPACES
066800           MOVE 'N'              TO WRK-VALID-SW
066900           MOVE 'CHARACTER-NAME MISSING' TO WRK-REJECT-REASON
067000        END-IF
067100     END-IF.
067150
067200     IF WRK-REQUEST-VALID
067300        IF GTR-GOAL-ID           OF WRK-TRANFILE-REC
067400                                 EQUAL SPACES
067500           MOVE 'N'              TO WRK-VALID-SW
067600           MOVE 'GOAL-ID MISSING' TO WRK-REJECT-REASON
067700        END-IF
067800     END-IF.
067850
067900     IF WRK-REQUEST-VALID
068000        IF GTR-PROGRESS-VALUE    OF WRK-TRANFILE-REC
068100                                 LESS ZERO
068200           MOVE 'N'              TO WRK-VALID-SW
068300           MOVE 'PROGRESS-VALUE NEGATIVE' TO WRK-REJECT-REASON
068400        END-IF
068500     END-IF.
068600*----------------------------------------------------------------*
068700 4200-99-EXIT.                   EXIT.
068800*----------------------------------------------------------------*
068900*----------------------------------------------------------------*
069000 5100-BUILD-GOAL-CREATE-SET      SECTION.
069100*----------------------------------------------------------------*
069200     PERFORM 9000-GET-DATE-TIME.
069300     PERFORM 7100-BUILD-PARTITION-KEY.
069400     PERFORM 7200-BUILD-GOAL-ID.
069500     PERFORM 7300-BUILD-METADATA-SK.
069600     PERFORM 7400-BUILD-PROGRESS-SK-DATED.
069700     PERFORM 7500-BUILD-PROGRESS-SK-LATEST.
069800     PERFORM 7600-BUILD-PROGRESS-SK-EARLIEST.
069850
069900     MOVE WRK-PARTITION-KEY-BLD     TO GM-PK  OF WRK-GOALMETA-REC.
070000     MOVE WRK-META-SK-BLD           TO GM-SK  OF WRK-GOALMETA-REC.
070100     MOVE GTR-USER-ID           OF WRK-TRANFILE-REC
070200                                    TO GM-USER-ID OF WRK-GOALMETA-REC.
070300     MOVE GTR-CHARACTER-NAME    OF WRK-TRANFILE-REC
070400                                    TO GM-CHARACTER-NAME
070500                                       OF WRK-GOALMETA-REC.
070600     MOVE WRK-ACTIVE-GOAL-ID        TO GM-GOAL-ID OF WRK-GOALMETA-REC.
070700     MOVE GTR-TARGET-ATTRIBUTE  OF WRK-TRANFILE-REC
070800                                    TO GM-TARGET-ATTRIBUTE
070900                                       OF WRK-GOALMETA-REC.
071000     MOVE GTR-TARGET-TYPE       OF WRK-TRANFILE-REC
071100                                    TO GM-TARGET-TYPE
071150                                       OF WRK-GOALMETA-REC.
071200     MOVE GTR-TARGET-VALUE      OF WRK-TRANFILE-REC
071300                                    TO GM-TARGET-VALUE
071400                                       OF WRK-GOALMETA-REC.
071500     MOVE GTR-TARGET-DATE       OF WRK-TRANFILE-REC
071600                                    TO GM-TARGET-DATE
071650                                       OF WRK-GOALMETA-REC.
071700     MOVE GTR-NOTIFICATION-CHANNEL OF WRK-TRANFILE-REC
071800                                    TO GM-NOTIFICATION-CHANNEL
071900                                       OF WRK-GOALMETA-REC.
072000     MOVE GTR-FREQUENCY         OF WRK-TRANFILE-REC
072100                                    TO GM-FREQUENCY
072150                                       OF WRK-GOALMETA-REC.
072200     MOVE WRK-TIMESTAMP-NUM         TO GM-CREATED-AT
072250                                       OF WRK-GOALMETA-REC.
072300     MOVE WRK-TIMESTAMP-NUM         TO GM-UPDATED-AT
072350                                       OF WRK-GOALMETA-REC.
072375
072400     MOVE WRK-PARTITION-KEY-BLD     TO GP-PK
072450                                       OF WRK-GOALPROG-DATED-REC.
072500     MOVE WRK-PROG-SK-DATED-BLD     TO GP-SK
072550                                       OF WRK-GOALPROG-DATED-REC.
072600     MOVE GTR-USER-ID           OF WRK-TRANFILE-REC
072700                                    TO GP-USER-ID
072800                                       OF WRK-GOALPROG-DATED-REC.
072900     MOVE GTR-CHARACTER-NAME    OF WRK-TRANFILE-REC
073000                                    TO GP-CHARACTER-NAME
073100                                       OF WRK-GOALPROG-DATED-REC.
073200     MOVE WRK-ACTIVE-GOAL-ID        TO GP-GOAL-ID
073300                                       OF WRK-GOALPROG-DATED-REC.
073400     MOVE GTR-CURRENT-PROGRESS  OF WRK-TRANFILE-REC
073500                                    TO GP-PROGRESS-VALUE
073600                                       OF WRK-GOALPROG-DATED-REC.
073700     MOVE WRK-TIMESTAMP-NUM         TO GP-CREATED-AT
073800                                       OF WRK-GOALPROG-DATED-REC.
073900     MOVE 'DATED'                   TO GP-MARKER
073950                                       OF WRK-GOALPROG-DATED-REC.
073975
074000     MOVE WRK-PARTITION-KEY-BLD     TO GP-PK
074050                                       OF WRK-GOALPROG-LATEST-REC.
074100     MOVE WRK-PROG-SK-LATEST-BLD    TO GP-SK
074150                                       OF WRK-GOALPROG-LATEST-REC.
074200     MOVE GTR-USER-ID           OF WRK-TRANFILE-REC
074300                                    TO GP-USER-ID
074400                                       OF WRK-GOALPROG-LATEST-REC.
074500     MOVE GTR-CHARACTER-NAME    OF WRK-TRANFILE-REC
074600                                    TO GP-CHARACTER-NAME
074700                                       OF WRK-GOALPROG-LATEST-REC.
074800     MOVE WRK-ACTIVE-GOAL-ID        TO GP-GOAL-ID
074900                                       OF WRK-GOALPROG-LATEST-REC.
075000     MOVE GTR-CURRENT-PROGRESS  OF WRK-TRANFILE-REC
075100                                    TO GP-PROGRESS-VALUE
075200                                       OF WRK-GOALPROG-LATEST-REC.
075300     MOVE WRK-TIMESTAMP-NUM         TO GP-CREATED-AT
075400                                       OF WRK-GOALPROG-LATEST-REC.
075500     MOVE 'LATEST'                  TO GP-MARKER
075600                                       OF WRK-GOALPROG-LATEST-REC.
075650
075700     MOVE WRK-PARTITION-KEY-BLD     TO GP-PK
075800                                       OF WRK-GOALPROG-EARLIEST-REC.
075900     MOVE WRK-PROG-SK-EARLIEST-BLD  TO GP-SK
076000                                       OF WRK-GOALPROG-EARLIEST-REC.
076100     MOVE GTR-USER-ID           OF WRK-TRANFILE-REC
076200                                    TO GP-USER-ID
076300                                       OF WRK-GOALPROG-EARLIEST-REC.
076400     MOVE GTR-CHARACTER-NAME    OF WRK-TRANFILE-REC
076500                                    TO GP-CHARACTER-NAME
076600                                       OF WRK-GOALPROG-EARLIEST-REC.
076700     MOVE WRK-ACTIVE-GOAL-ID        TO GP-GOAL-ID
076800                                       OF WRK-GOALPROG-EARLIEST-REC.
076900     MOVE GTR-CURRENT-PROGRESS  OF WRK-TRANFILE-REC
077000                                    TO GP-PROGRESS-VALUE
077100                                       OF WRK-GOALPROG-EARLIEST-REC.
077200     MOVE WRK-TIMESTAMP-NUM         TO GP-CREATED-AT
077300                                       OF WRK-GOALPROG-EARLIEST-REC.
077400     MOVE 'EARLIEST'                TO GP-MARKER
077500                                       OF WRK-GOALPROG-EARLIEST-REC.
077600*----------------------------------------------------------------*
077700 5100-99-EXIT.                   EXIT.
077800*----------------------------------------------------------------*
077900*----------------------------------------------------------------*
078000 5200-BUILD-GOAL-PROGRESS-SET    SECTION.
078100*----------------------------------------------------------------*
078200     PERFORM 9000-GET-DATE-TIME.
078300     PERFORM 7100-BUILD-PARTITION-KEY.
078400     PERFORM 7400-BUILD-PROGRESS-SK-DATED.
078500     PERFORM 7500-BUILD-PROGRESS-SK-LATEST.
078550
078600     MOVE WRK-PARTITION-KEY-BLD     TO GP-PK
078650                                       OF WRK-GOALPROG-DATED-REC.
078700     MOVE WRK-PROG-SK-DATED-BLD     TO GP-SK
078750                                       OF WRK-GOALPROG-DATED-REC.
078800     MOVE GTR-USER-ID           OF WRK-TRANFILE-REC
078900                                    TO GP-USER-ID
079000                                       OF WRK-GOALPROG-DATED-REC.
079100     MOVE GTR-CHARACTER-NAME    OF WRK-TRANFILE-REC
079200                                    TO GP-CHARACTER-NAME
079300                                       OF WRK-GOALPROG-DATED-REC.
079400     MOVE WRK-ACTIVE-GOAL-ID        TO GP-GOAL-ID
079500                                       OF WRK-GOALPROG-DATED-REC.
079600     MOVE GTR-PROGRESS-VALUE    OF WRK-TRANFILE-REC
079700                                    TO GP-PROGRESS-VALUE
079800                                       OF WRK-GOALPROG-DATED-REC.
079900     MOVE WRK-TIMESTAMP-NUM         TO GP-CREATED-AT
080000                                       OF WRK-GOALPROG-DATED-REC.
080100     MOVE 'DATED'                   TO GP-MARKER
080150                                       OF WRK-GOALPROG-DATED-REC.
080175
080200     MOVE WRK-PARTITION-KEY-BLD     TO GP-PK
080250                                       OF WRK-GOALPROG-LATEST-REC.
080300     MOVE WRK-PROG-SK-LATEST-BLD    TO GP-SK
080350                                       OF WRK-GOALPROG-LATEST-REC.
080400     MOVE GTR-USER-ID           OF WRK-TRANFILE-REC
080500                                    TO GP-USER-ID
080600                                       OF WRK-GOALPROG-LATEST-REC.
080700     MOVE GTR-CHARACTER-NAME    OF WRK-TRANFILE-REC
080800                                    TO GP-CHARACTER-NAME
080900                                       OF WRK-GOALPROG-LATEST-REC.
081000     MOVE WRK-ACTIVE-GOAL-ID        TO GP-GOAL-ID
081100                                       OF WRK-GOALPROG-LATEST-REC.
081200     MOVE GTR-PROGRESS-VALUE    OF WRK-TRANFILE-REC
081300                                    TO GP-PROGRESS-VALUE
081400                                       OF WRK-GOALPROG-LATEST-REC.
081500     MOVE WRK-TIMESTAMP-NUM         TO GP-CREATED-AT
081600                                       OF WRK-GOALPROG-LATEST-REC.
081700     MOVE 'LATEST'                  TO GP-MARKER
081800                                       OF WRK-GOALPROG-LATEST-REC.
081900*----------------------------------------------------------------*
082000 5200-99-EXIT.                   EXIT.
082100*----------------------------------------------------------------*
082200*----------------------------------------------------------------*
082300 6100-WRITE-GOAL-CREATE-SET      SECTION.
082400*----------------------------------------------------------------*
082500     MOVE 'Y'                    TO WRK-SET-WRITE-OK.
082550
082600     MOVE WRK-GOALMETA-REC       TO FD-REG-GOALMETA.
082700     WRITE FD-REG-GOALMETA.
082800     PERFORM 8200-TEST-FS-GOALMETA.
082850
082900     IF WRK-SET-WRITE-SUCCESS
083000        MOVE WRK-GOALPROG-DATED-REC TO FD-REG-GOALPROG
083100        WRITE FD-REG-GOALPROG
083200        PERFORM 8300-TEST-FS-GOALPROG
083300     END-IF.
083350
083400     IF WRK-SET-WRITE-SUCCESS
083500        MOVE WRK-GOALPROG-LATEST-REC TO FD-REG-GOALPROG
083600        WRITE FD-REG-GOALPROG
083700        PERFORM 8300-TEST-FS-GOALPROG
083800     END-IF.
083850
083900     IF WRK-SET-WRITE-SUCCESS
084000        MOVE WRK-GOALPROG-EARLIEST-REC TO FD-REG-GOALPROG
084100        WRITE FD-REG-GOALPROG
084200        PERFORM 8300-TEST-FS-GOALPROG
084300     END-IF.
084400*----------------------------------------------------------------*
084500 6100-99-EXIT.                   EXIT.
084600*----------------------------------------------------------------*
084700*----------------------------------------------------------------*
084800 6200-WRITE-GOAL-PROGRESS-SET    SECTION.
084900*----------------------------------------------------------------*
085000     MOVE 'Y'                    TO WRK-SET-WRITE-OK.
085050
085100     MOVE WRK-GOALPROG-DATED-REC TO FD-REG-GOALPROG.
085200     WRITE FD-REG-GOALPROG.
085300     PERFORM 8300-TEST-FS-GOALPROG.
085350
085400     IF WRK-SET-WRITE-SUCCESS
085500        MOVE WRK-GOALPROG-LATEST-REC TO FD-REG-GOALPROG
085600        WRITE FD-REG-GOALPROG
085700        PERFORM 8300-TEST-FS-GOALPROG
085800     END-IF.
085900*----------------------------------------------------------------*
086000 6200-99-EXIT.                   EXIT.
086100*----------------------------------------------------------------*
086200*----------------------------------------------------------------*
086300 7100-BUILD-PARTITION-KEY        SECTION.
086400*----------------------------------------------------------------*
086500     MOVE SPACES                 TO WRK-PK-USER-ID.
086600     MOVE GTR-USER-ID            OF WRK-TRANFILE-REC
086700                                 TO WRK-PK-USER-ID.
086800*----------------------------------------------------------------*
086900 7100-99-EXIT.                   EXIT.
087000*----------------------------------------------------------------*
087100*----------------------------------------------------------------*
087200 7200-BUILD-GOAL-ID              SECTION.
087300*----------------------------------------------------------------*
087400     STRING WRK-TS-CCYY WRK-TS-MM WRK-TS-DD
087500                                 DELIMITED BY SIZE
087600                                 INTO WRK-GID-PART1.
087650
087700     STRING WRK-TS-HH WRK-TS-MI  DELIMITED BY SIZE
087800                                 INTO WRK-GID-PART2.
087850
087900     STRING WRK-TS-SS '01'       DELIMITED BY SIZE
088000                                 INTO WRK-GID-PART3.
088050
088100     ADD 1                       TO WRK-SEQ-COUNTER.
088200     MOVE WRK-SEQ-COUNTER        TO WRK-SEQ-DISPLAY.
088300     MOVE WRK-SEQ-DISPLAY-X      TO WRK-GID-PART4.
088350
088400     MOVE SPACES                 TO WRK-GID-NAME-PREFIX.
088500     MOVE GTR-CHARACTER-NAME (1:8) OF WRK-TRANFILE-REC
088600                                 TO WRK-GID-NAME-PREFIX.
088700     IF WRK-GID-NAME-PREFIX (1:1) IS NOT GTR-ALPHA-CLASS
088800        MOVE 'XXXXXXXX'          TO WRK-GID-NAME-PREFIX
088900     END-IF.
088950
089000     STRING WRK-GID-NAME-PREFIX WRK-SEQ-DISPLAY-X
089100                                 DELIMITED BY SIZE
089200                                 INTO WRK-GID-PART5.
089250
089300     MOVE WRK-GOAL-ID-TEXT       TO WRK-ACTIVE-GOAL-ID.
089400*----------------------------------------------------------------*
089500 7200-99-EXIT.                   EXIT.
089600*----------------------------------------------------------------*
089700*----------------------------------------------------------------*
089800 7300-BUILD-METADATA-SK          SECTION.
089900*----------------------------------------------------------------*
090000     MOVE SPACES                 TO WRK-MSK-GOAL-ID.
090100     MOVE WRK-ACTIVE-GOAL-ID     TO WRK-MSK-GOAL-ID.
090200*----------------------------------------------------------------*
090300 7300-99-EXIT.                   EXIT.
090400*----------------------------------------------------------------*
090500*----------------------------------------------------------------*
090600 7400-BUILD-PROGRESS-SK-DATED    SECTION.
090700*----------------------------------------------------------------*
090800     MOVE SPACES                 TO WRK-PSKD-GOAL-ID.
090900     MOVE WRK-ACTIVE-GOAL-ID     TO WRK-PSKD-GOAL-ID.
091000     MOVE WRK-TIMESTAMP-NUM      TO WRK-PSKD-TS.
091100*----------------------------------------------------------------*
091200 7400-99-EXIT.                   EXIT.
091300*----------------------------------------------------------------*
091400*----------------------------------------------------------------*
091500 7500-BUILD-PROGRESS-SK-LATEST   SECTION.
091600*----------------------------------------------------------------*
091700     MOVE SPACES                 TO WRK-PSKL-GOAL-ID.
091800     MOVE WRK-ACTIVE-GOAL-ID     TO WRK-PSKL-GOAL-ID.
091900*----------------------------------------------------------------*
092000 7500-99-EXIT.                   EXIT.
092100*----------------------------------------------------------------*
092200*----------------------------------------------------------------*
092300 7600-BUILD-PROGRESS-SK-EARLIEST SECTION.
092400*----------------------------------------------------------------*
092500     MOVE SPACES                 TO WRK-PSKE-GOAL-ID.
092600     MOVE WRK-ACTIVE-GOAL-ID     TO WRK-PSKE-GOAL-ID.
092700*----------------------------------------------------------------*
092800 7600-99-EXIT.                   EXIT.
092900*----------------------------------------------------------------*
093000*----------------------------------------------------------------*
093100 8100-TEST-FS-TRANFILE           SECTION.
093200*----------------------------------------------------------------*
093300     IF WRK-FS-TRANFILE          NOT EQUAL ZEROS AND 10
093400        MOVE WRK-FS-TRANFILE     TO WRK-ERROR-CODE
093500        PERFORM 9999-CALL-ABEND-PGM
093600     END-IF.
093700*----------------------------------------------------------------*
093800 8100-99-EXIT.                   EXIT.
093900*----------------------------------------------------------------*
094000*----------------------------------------------------------------*
094100 8200-TEST-FS-GOALMETA           SECTION.
094200*----------------------------------------------------------------*
094300*    GOALMETA IS PART OF THE GOAL-CREATE ATOMIC WRITE-SET - A BAD
094400*    STATUS HERE DOES NOT ABEND THE RUN, IT JUST FAILS THE SET.
094500     IF WRK-FS-GOALMETA          NOT EQUAL ZEROS          GTRK-0006
094600        MOVE WRK-FS-GOALMETA     TO WRK-ERROR-CODE         GTRK-0006
094700        MOVE 'N'                 TO WRK-SET-WRITE-OK       GTRK-0006
094800     ELSE
094900        ADD 1                    TO WRK-GOALMETA-REGS-COUNTER
095000     END-IF.
095100*----------------------------------------------------------------*
095200 8200-99-EXIT.                   EXIT.
095300*----------------------------------------------------------------*
095400*----------------------------------------------------------------*
095500 8300-TEST-FS-GOALPROG           SECTION.
095600*----------------------------------------------------------------*
095700*    GOALPROG IS PART OF BOTH ATOMIC WRITE-SETS - SAME RULE AS
095800*    8200-TEST-FS-GOALMETA ABOVE.
095900     IF WRK-FS-GOALPROG          NOT EQUAL ZEROS          GTRK-0006
096000        MOVE WRK-FS-GOALPROG     TO WRK-ERROR-CODE         GTRK-0006
096100        MOVE 'N'                 TO WRK-SET-WRITE-OK       GTRK-0006
096200     ELSE
096300        ADD 1                    TO WRK-GOALPROG-REGS-COUNTER
096400     END-IF.
096500*----------------------------------------------------------------*
096600 8300-99-EXIT.                   EXIT.
096700*----------------------------------------------------------------*
096800*----------------------------------------------------------------*
096900 8400-TEST-FS-REJRPT             SECTION.
097000*----------------------------------------------------------------*
097100     IF WRK-FS-REJRPT            NOT EQUAL ZEROS
097200        MOVE WRK-FS-REJRPT       TO WRK-ERROR-CODE
097300        PERFORM 9999-CALL-ABEND-PGM
097400     END-IF.
097500*----------------------------------------------------------------*
097600 8400-99-EXIT.                   EXIT.
097700*----------------------------------------------------------------*
097800*----------------------------------------------------------------*
097900 8500-TEST-FS-TOTRPT             SECTION.
098000*----------------------------------------------------------------*
098100     IF WRK-FS-TOTRPT            NOT EQUAL ZEROS
098200        MOVE WRK-FS-TOTRPT       TO WRK-ERROR-CODE
098300        PERFORM 9999-CALL-ABEND-PGM
098400     END-IF.
098500*----------------------------------------------------------------*
098600 8500-99-EXIT.                   EXIT.
098700*----------------------------------------------------------------*
098800*----------------------------------------------------------------*
098900 9000-GET-DATE-TIME              SECTION.
099000*----------------------------------------------------------------*
099100     ACCEPT WRK-SYSTEM-DATE      FROM DATE.
099200     MOVE YY                     TO YYYY-FORMATTED.
099300     MOVE MM                     TO MM-FORMATTED.
099400     MOVE DD                     TO DD-FORMATTED.
099500     ADD  2000                   TO YYYY-FORMATTED.          GTRK-0014
099550
099600     ACCEPT WRK-SYSTEM-TIME      FROM TIME.
099700     MOVE HOUR                   TO HOUR-FORMATTED.
099800     MOVE MINUTE                 TO MINUTE-FORMATTED.
099900     MOVE SECOND                 TO SECOND-FORMATTED.
099950
100000     MOVE YYYY-FORMATTED         TO WRK-TS-CCYY.
100100     MOVE MM                     TO WRK-TS-MM.
100200     MOVE DD                     TO WRK-TS-DD.
100300     MOVE HOUR                   TO WRK-TS-HH.
100400     MOVE MINUTE                 TO WRK-TS-MI.
100500     MOVE SECOND                 TO WRK-TS-SS.
100600*----------------------------------------------------------------*
100700 9000-99-EXIT.                   EXIT.
100800*----------------------------------------------------------------*
100900*----------------------------------------------------------------*
101000 9100-READ-TRANSACTION           SECTION.
101100*----------------------------------------------------------------*
101200     MOVE 'READING TRANFILE'     TO WRK-ERROR-MSG.
101250
101300     READ TRANFILE               INTO WRK-TRANFILE-REC.
101350
101400     PERFORM 8100-TEST-FS-TRANFILE.
101450
101500     IF WRK-FS-TRANFILE          EQUAL 10
101600        MOVE 'END'               TO WRK-TRANFILE-EOF
101700     ELSE
101800        ADD 1                    TO WRK-TRANFILE-REGS-COUNTER
101900     END-IF.
102000*----------------------------------------------------------------*
102100 9100-99-EXIT.                   EXIT.
102200*----------------------------------------------------------------*
102300*----------------------------------------------------------------*
102400 9999-CALL-ABEND-PGM             SECTION.
102500*----------------------------------------------------------------*
102600     MOVE WRK-DATE-FORMATTED     TO WRK-ERROR-DATE.
102700     MOVE WRK-TIME-FORMATTED     TO WRK-ERROR-TIME.
102800     CALL WRK-ABEND-PGM          USING WRK-ERROR-LOG.
102900*----------------------------------------------------------------*
103000 9999-99-EXIT.                   EXIT.
103100*----------------------------------------------------------------*
