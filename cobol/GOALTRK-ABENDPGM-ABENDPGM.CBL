000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     ABENDPGM.
000600 AUTHOR.         RENATO M. SALLES.
000700 INSTALLATION.   GOALTRK BATCH SYSTEMS - OSRS TRACKER TEAM.
000800 DATE-WRITTEN.   03/11/2022.
000900 DATE-COMPILED.
001000 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001100*----------------------------------------------------------------*
001200*                RENATO M. SALLES  COBOL DEVELOPER               *
001300*----------------------------------------------------------------*
001400*    PROGRAM-ID..: ABENDPGM.                                     *
001500*    ANALYST.....: RENATO M. SALLES                              *
001600*    PROGRAMMER..: RENATO M. SALLES                              *
001700*----------------------------------------------------------------*
001800*    PROJECT.....: OSRS GOAL TRACKER BATCH - GOALTRK             *
001900*----------------------------------------------------------------*
002000*    GOAL........: ABNORMAL END PROGRAM - SHARED ACROSS EVERY     *
002100*                  GOALTRK BATCH MODULE. DISPLAYS THE CALLING     *
002200*                  PROGRAM'S NAME, THE FILE-STATUS OR OTHER ERROR *
002300*                  CODE AND MESSAGE, AND THE DATE/TIME THE ERROR  *
002400*                  WAS RAISED, THEN ENDS THE RUN. NO FILE, NO     *
002500*                  TABLE - LINKAGE ONLY, SAME AS IT HAS ALWAYS    *
002600*                  BEEN ON EVERY PROJECT THIS SHOP HAS RUN IT ON. *
002700*----------------------------------------------------------------*
002800*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
002900*                   NONE - CALLED SUBPROGRAM, LINKAGE ONLY.      *
003000*----------------------------------------------------------------*
003100*    TABLE DB2...:  NONE.                                        *
003200*----------------------------------------------------------------*
003300*    CHANGE LOG:                                                *
003400*    2022-11-03  RMS  GTRK-0002  INITIAL VERSION - CARRIED OVER   *
003500*                               UNCHANGED FROM THE SHOP'S OTHER   *
003600*                               BATCH PROJECTS.  ONE ABEND        *
003700*                               UTILITY, EVERY PROGRAM CALLS IT.  *
003800*    1999-01-11  RMS  GTRK-0014  Y2K - WRK-ERROR-DATE IS BUILT BY *
003900*                               THE CALLING PROGRAM BEFORE THE    *
004000*                               CALL, SO THE CENTURY FIX LIVES    *
004100*                               OVER THERE - NOTHING TO CHANGE IN *
004200*                               THIS COPY OF THE ROUTINE.         *
004300*    2009-08-14  RMS  GTRK-0018  ADDED THE WRK-ERROR-LOG FILLER   *
004400*                               BYTE SO THIS LINKAGE RECORD LINES *
004500*                               UP WITH THE WIDER VERSION NOW     *
004600*                               CARRIED BY THE CALLING PROGRAMS.  *
004700*----------------------------------------------------------------*
004800*                                                                *
004900*================================================================*
005000*           E N V I R O N M E N T      D I V I S I O N           *
005100*================================================================*
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500      C01 IS TOP-OF-FORM.
005600
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900*================================================================*
006000*                  D A T A      D I V I S I O N                  *
006100*================================================================*
006200 DATA DIVISION.
006300 FILE SECTION.
006400*----------------------------------------------------------------*
006500*                  WORKING-STORAGE SECTION                        *
006600*----------------------------------------------------------------*
006700 WORKING-STORAGE SECTION.
006800*----------------------------------------------------------------*
006900*                      LINKAGE SECTION                            *
007000*----------------------------------------------------------------*
007100 LINKAGE SECTION.
007200 01  WRK-ERROR-LOG.
007300     05  WRK-PROGRAM                    PIC X(08).
007400     05  WRK-ERROR-MSG                  PIC X(30).
007500     05  WRK-ERROR-CODE                 PIC X(30).
007600     05  WRK-ERROR-DATE                 PIC X(10).
007700     05  WRK-ERROR-TIME                 PIC X(08).
007800     05  FILLER                         PIC X(02).           GTRK-0018
007810*FLAT VIEW OF THE WHOLE PASSED RECORD - USED TO BLANK THE WORKING
007820*COPY OF WRK-ERROR-LOG IN THE CALLING PROGRAMS WITH ONE MOVE
007830*INSTEAD OF FIELD-BY-FIELD:
007840 01  WRK-ERROR-LOG-FLAT REDEFINES WRK-ERROR-LOG
007850                                        PIC X(88).
007860*CONSOLE-DUMP VIEW - OPERATIONS ASKED FOR THE RECORD SPLIT ACROSS
007870*TWO HALVES WHEN THEY TRACE A BAD ABEND BY HAND ON AN 80-COLUMN
007880*TERMINAL:
007890 01  WRK-ERROR-LOG-HALVES REDEFINES WRK-ERROR-LOG.
007900     05  WRK-ELH-FIRST-HALF             PIC X(44).
007910     05  WRK-ELH-SECOND-HALF            PIC X(44).
007920*NUMERIC VIEW OF THE LEADING TWO BYTES OF THE ERROR-CODE FIELD -
007930*MOST CALLERS DROP A TWO-DIGIT COBOL FILE-STATUS CODE IN HERE:
007940 01  WRK-ERROR-CODE-NUM REDEFINES WRK-ERROR-CODE
007950                                        PIC 9(02).
007960*================================================================*
008000 PROCEDURE DIVISION         USING WRK-ERROR-LOG.
008100*================================================================*
008200*----------------------------------------------------------------*
008300 0000-MAIN-PROCESS               SECTION.
008400*----------------------------------------------------------------*
008500     DISPLAY ' '.
008600     DISPLAY '****************************************'.
008700     DISPLAY '*       GOALTRK BATCH ABEND              *'.
008800     DISPLAY '****************************************'.
008900     DISPLAY '*DATE..........: '   WRK-ERROR-DATE.
009000     DISPLAY '*TIME..........: '   WRK-ERROR-TIME.
009100     DISPLAY '*PROGRAM.......: '   WRK-PROGRAM.
009200     DISPLAY '*ERROR CODE....: '   WRK-ERROR-CODE.
009300     DISPLAY '*ERROR MESSAGE.: '   WRK-ERROR-MSG.
009400     DISPLAY '****************************************'.
009500     DISPLAY ' '.
009600
009700     STOP RUN.
009800*----------------------------------------------------------------*
009900 0000-99-EXIT.                   EXIT.
010000*----------------------------------------------------------------*
