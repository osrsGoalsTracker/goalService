000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     GTVALPGM.
000600 AUTHOR.         RENATO M. SALLES.
000700 INSTALLATION.   GOALTRK BATCH SYSTEMS - OSRS TRACKER TEAM.
000800 DATE-WRITTEN.   03/11/2022.
000900 DATE-COMPILED   WHEN-COMPILED.
001000 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001100*----------------------------------------------------------------*
001200*                RENATO M. SALLES  COBOL DEVELOPER               *
001300*----------------------------------------------------------------*
001400*    PROGRAM-ID..: GTVALPGM.                                     *
001500*    ANALYST.....: RENATO M. SALLES                              *
001600*    PROGRAMMER..: RENATO M. SALLES                              *
001700*----------------------------------------------------------------*
001800*    PROJECT.....: OSRS GOAL TRACKER BATCH - GOALTRK             *
001900*----------------------------------------------------------------*
002000*    GOAL........: STRUCTURAL FIELD-PRESENCE PRE-CHECK FOR AN    *
002100*                  INBOUND GOAL-PROGRESS-UPDATE EVENT, BEFORE IT *
002200*                  IS HANDED TO THE BUSINESS-RULE VALIDATION IN  *
002300*                  GTRK0001. CONFIRMS USER-ID, CHARACTER-NAME,   *
002400*                  GOAL-ID AND PROGRESS-VALUE ARE ALL PRESENT ON *
002500*                  THE EVENT PAYLOAD AND NAMES WHICH ONE(S) ARE  *
002600*                  MISSING WHEN THEY ARE NOT. THIS IS A CHEAP    *
002700*                  STRUCTURAL CHECK ONLY - NO NUMERIC OR CONTENT *
002800*                  VALIDATION IS PERFORMED HERE.                 *
002900*----------------------------------------------------------------*
003000*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
003100*                   NONE - CALLED SUBPROGRAM, LINKAGE ONLY.      *
003200*----------------------------------------------------------------*
003300*    TABLE DB2...:  NONE.                                        *
003400*----------------------------------------------------------------*
003500*    CHANGE LOG:                                                *
003600*    2022-11-03  RMS  GTRK-0003  INITIAL VERSION - MIRRORS THE   *
003700*                               CreateGoalProgressItemHandler    *
003800*                               PRE-CHECK FROM THE ORCHESTRATION *
003900*                               SIDE, ONE FIELD AT A TIME.       *
004000*    2022-11-09  RMS  GTRK-0004  MISSING-FIELD LIST NOW NAMES    *
004100*                               EVERY ABSENT FIELD, NOT JUST     *
004200*                               THE FIRST ONE - HELPS TRIAGE OF  *
004300*                               BAD UPSTREAM EVENT FEEDS.        *
004400*    1999-02-11  RMS  GTRK-0015  Y2K - NO DATE FIELDS IN THIS    *
004500*                               LINKAGE RECORD, NO CHANGE NEEDED.*
004600*    2004-06-30  RMS  GTRK-0021  PROGRESS-VALUE OF ZERO IS NOT   *
004700*                               "MISSING" - ONLY SPACES/LOW-VAL  *
004800*                               ON THE ALPHA FIELDS AND A FIELD  *
004900*                               LEFT AT ITS INITIALIZE STATE ON  *
005000*                               PROGRESS-VALUE COUNT AS ABSENT.  *
005100*================================================================*
005200*           E N V I R O N M E N T      D I V I S I O N           *
005300*================================================================*
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700      C01 IS TOP-OF-FORM.
005800
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100*================================================================*
006200*                  D A T A      D I V I S I O N                  *
006300*================================================================*
006400 DATA DIVISION.
006500 FILE SECTION.
006600*----------------------------------------------------------------*
006700*                  WORKING-STORAGE SECTION                        *
006800*----------------------------------------------------------------*
006900 WORKING-STORAGE SECTION.
007000
007100 77  WRK-MISSING-COUNT                  PIC 9(01) COMP VALUE ZERO.
007200
007300 01  WRK-MISSING-LIST-BLD.
007400     05  WRK-MISSING-1                  PIC X(14) VALUE SPACES.
007500     05  WRK-MISSING-2                  PIC X(16) VALUE SPACES.
007600     05  WRK-MISSING-3                  PIC X(09) VALUE SPACES.
007700     05  WRK-MISSING-4                  PIC X(16) VALUE SPACES.
007750 01  WRK-MISSING-LIST-FLAT REDEFINES
007760     WRK-MISSING-LIST-BLD               PIC X(55).
007800*----------------------------------------------------------------*
007900*                      LINKAGE SECTION                            *
008000*----------------------------------------------------------------*
008100 LINKAGE SECTION.
008200 01  GTV-USER-ID                        PIC X(20).
008300 01  GTV-CHARACTER-NAME                 PIC X(20).
008400 01  GTV-GOAL-ID                        PIC X(36).
008500 01  GTV-PROGRESS-VALUE                 PIC 9(09).
008550 01  GTV-PROGRESS-VALUE-X REDEFINES
008560     GTV-PROGRESS-VALUE                 PIC X(09).
008600 01  GTV-RESULT.
008700     05  GTV-RESULT-SW                  PIC X(01).
008800         88  GTV-FIELDS-PRESENT               VALUE 'Y'.
008900         88  GTV-FIELDS-MISSING               VALUE 'N'.
008950     05  GTV-MISSING-FIELDS             PIC X(55).
008955     05  FILLER                         PIC X(01).
008960 01  GTV-RESULT-FLAT REDEFINES GTV-RESULT
008970                                        PIC X(57).
009100*================================================================*
009200 PROCEDURE DIVISION         USING GTV-USER-ID
009300                                  GTV-CHARACTER-NAME
009400                                  GTV-GOAL-ID
009500                                  GTV-PROGRESS-VALUE
009600                                  GTV-RESULT.
009700*================================================================*
009800*----------------------------------------------------------------*
009900 0000-MAIN-PROCESS               SECTION.
010000*----------------------------------------------------------------*
010100     MOVE 'Y'                    TO   GTV-RESULT-SW.
010200     MOVE SPACES                 TO   GTV-MISSING-FIELDS.
010300     MOVE ZERO                   TO   WRK-MISSING-COUNT.
010400     MOVE SPACES                 TO   WRK-MISSING-LIST-BLD.
010500
010600     PERFORM 1100-CHECK-USER-ID.
010700     PERFORM 1200-CHECK-CHARACTER-NAME.
010800     PERFORM 1300-CHECK-GOAL-ID.
010900     PERFORM 1400-CHECK-PROGRESS-VALUE.
011000
011100     IF WRK-MISSING-COUNT          GREATER ZERO
011200        MOVE 'N'                  TO   GTV-RESULT-SW
011300        STRING WRK-MISSING-1 WRK-MISSING-2 WRK-MISSING-3
011400               WRK-MISSING-4      DELIMITED BY SIZE
011500                                  INTO GTV-MISSING-FIELDS
011600     END-IF.
011700
011800     GOBACK.
011900*----------------------------------------------------------------*
012000 0000-99-EXIT.                   EXIT.
012100*----------------------------------------------------------------*
012200*----------------------------------------------------------------*
012300 1100-CHECK-USER-ID              SECTION.
012400*----------------------------------------------------------------*
012500     IF GTV-USER-ID               EQUAL SPACES OR LOW-VALUES
012600        ADD 1                     TO   WRK-MISSING-COUNT
012700        MOVE 'USER-ID, '          TO   WRK-MISSING-1
012800     END-IF.
012900*----------------------------------------------------------------*
013000 1100-99-EXIT.                   EXIT.
013100*----------------------------------------------------------------*
013200*----------------------------------------------------------------*
013300 1200-CHECK-CHARACTER-NAME        SECTION.
013400*----------------------------------------------------------------*
013500     IF GTV-CHARACTER-NAME        EQUAL SPACES OR LOW-VALUES
013600        ADD 1                     TO   WRK-MISSING-COUNT
013700        MOVE 'CHARACTER-NAME, '   TO   WRK-MISSING-2
013800     END-IF.
013900*----------------------------------------------------------------*
014000 1200-99-EXIT.                   EXIT.
014100*----------------------------------------------------------------*
014200*----------------------------------------------------------------*
014300 1300-CHECK-GOAL-ID               SECTION.
014400*----------------------------------------------------------------*
014500     IF GTV-GOAL-ID               EQUAL SPACES OR LOW-VALUES
014600        ADD 1                     TO   WRK-MISSING-COUNT
014700        MOVE 'GOAL-ID, '          TO   WRK-MISSING-3
014800     END-IF.
014900*----------------------------------------------------------------*
015000 1300-99-EXIT.                   EXIT.
015100*----------------------------------------------------------------*
015200*----------------------------------------------------------------*
015300 1400-CHECK-PROGRESS-VALUE        SECTION.
015400*----------------------------------------------------------------*
015500     IF GTV-PROGRESS-VALUE-X      EQUAL SPACES OR LOW-VALUES
015600        ADD 1                     TO   WRK-MISSING-COUNT
015700        MOVE 'PROGRESS-VALUE'     TO   WRK-MISSING-4
015800     END-IF.
015900*----------------------------------------------------------------*
016000 1400-99-EXIT.                   EXIT.
016100*----------------------------------------------------------------*
